000100IDENTIFICATION DIVISION.                                          00000100
000200***************************************************************** 00000200
000300 PROGRAM-ID.    RESRATE.                                          00000300
000400 AUTHOR.        JON SAYLES.                                       00000400
000500 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00000500
000600 DATE-WRITTEN.  02/15/88.                                         00000600
000700 DATE-COMPILED.                                                   00000700
000800 SECURITY.      NON-CONFIDENTIAL.                                 00000800
000900***************************************************************** 00000900
001000*    RESRATE - MAIN-LINE DRIVER FOR THE RESERVATION RATING        00001000
001100*    SYSTEM.  READS THE ONE-RECORD RUN-CONTROL FILE, LOADS THE    00001100
001200*    PROPERTY MASTER INTO WS-PROP-TABLE, THEN READS THE BOOKING   00001200
001300*    REQUEST FILE SEQUENTIALLY, VALIDATING AND RATING EACH        00001300
001400*    REQUEST AGAINST ITS TARGET PROPERTY (CALLING RESVALD AND     00001400
001500*    RESCALC AS SERVANT ROUTINES) AND PRINTING THE PROPERTY /     00001500
001600*    RESERVATION REPORT WITH RUN TOTALS AT THE END.               00001600
001700***************************************************************** 00001700
001800*                                                                 00001800
001900* 02/15/88  RSK  ORIGINAL - VACATION-HOME RESERVATIONS ONLY, ONE  00001900
002000*                PROPERTY TYPE, NO EARLY-BIRD OR QUANTITY         00002000
002100*                DISCOUNT (THOSE CAME WITH RESCALC LATER).        00002100
002200* 07/05/88  RSK  SPLIT THE DATE ARITHMETIC AND THE VALIDATION     00002200
002300*                LOGIC OUT INTO RESDATE AND RESVALD SO THEY       00002300
002400*                COULD BE UNIT TESTED WITHOUT THE WHOLE DRIVER,   00002400
002500*                REQ 9142.                                        00002500
002600* 06/14/91  DLT  RUN-CONTROL FILE ADDED SO THE PAST-ARRIVAL AND   00002600
002700*                EARLY-BIRD CHECKS DO NOT DEPEND ON THE DATE THE  00002700
002800*                JOB HAPPENS TO RUN -- REQ 11290.                 00002800
002900* 01/19/94  DLT  ADDED THE MEETING-ROOM PROPERTY TYPE TO THE      00002900
003000*                CATALOG -- TICKET RS-410.                        00003000
003100* 11/09/98  JFW  Y2K CONVERSION - MOVED THE ACCEPTED-RESERVATION  00003100
003200*                LIST FROM A SCRATCH FILE INTO WS-PROP-TABLE AND  00003200
003300*                REPLACED THE SEQUENTIAL PROPERTY LOOKUP WITH A   00003300
003400*                BINARY SEARCH NOW THAT THE CATALOG HAS GROWN     00003400
003500*                PAST 100 ENTRIES (TICKET RS-1220).               00003500
003600* 03/15/99  JFW  ADDED THE RUN-TOTALS LINES TO THE REPORT FOR     00003600
003700*                A VISIBLE REVENUE CONTROL FIGURE (TICKET         00003700
003800*                RS-1246).                                        00003800
003900* 02/08/01  SMH  ADDED WS-RUN-TOTALS-BYTES SO THE PACKED READ/    00003900
004000*                ACCEPTED/REJECTED COUNTERS CAN BE DUMPED RAW     00004000
004100*                UNDER THE UPSI-0 SWITCH -- HELPDESK COULD NOT    00004100
004200*                TELL US WHICH COUNTER WAS WRONG ON TICKET        00004200
004300*                RS-1301 WITHOUT ONE.                             00004300
004310* 03/12/01  SMH  CONVERTED WS-BS-LOW/HIGH/MID/FOUND-SW FROM A     00004310
004320*                GROUP ITEM TO STANDALONE 77-LEVELS PER THE       00004320
004330*                SHOP STANDARDS REVIEW -- NO REASON TO CARRY      00004330
004340*                A GROUP MOVE NOBODY EVER USED (TICKET RS-1309).  00004340
004400*                                                                 00004400
004500 ENVIRONMENT DIVISION.                                            00004500
004600 CONFIGURATION SECTION.                                           00004600
004700 SOURCE-COMPUTER.  IBM-390.                                       00004700
004800 OBJECT-COMPUTER.  IBM-390.                                       00004800
004900 SPECIAL-NAMES.                                                   00004900
005000     C01 IS TOP-OF-FORM                                           00005000
005100     UPSI-0 ON STATUS IS WS-TRACE-SWITCH-ON                       00005100
005200            OFF STATUS IS WS-TRACE-SWITCH-OFF.                    00005200
005300 INPUT-OUTPUT SECTION.                                            00005300
005400 FILE-CONTROL.                                                    00005400
005500     SELECT RUN-CONTROL-FILE ASSIGN TO RUNCTL                     00005500
005600         ACCESS IS SEQUENTIAL                                     00005600
005700         FILE STATUS IS WS-RUNCTL-STATUS.                         00005700
005800     SELECT PROPERTY-MASTER-FILE ASSIGN TO PROPMSTR               00005800
005900         ACCESS IS SEQUENTIAL                                     00005900
006000         FILE STATUS IS WS-PROPMSTR-STATUS.                       00006000
006100     SELECT BOOKING-REQUEST-FILE ASSIGN TO BOOKREQ                00006100
006200         ACCESS IS SEQUENTIAL                                     00006200
006300         FILE STATUS IS WS-BOOKREQ-STATUS.                        00006300
006400     SELECT RESERVATION-REPORT-FILE ASSIGN TO RESVRPT             00006400
006500         ACCESS IS SEQUENTIAL                                     00006500
006600         FILE STATUS IS WS-RESVRPT-STATUS.                        00006600
006700 DATA DIVISION.                                                   00006700
006800 FILE SECTION.                                                    00006800
006900 FD  RUN-CONTROL-FILE                                             00006900
007000     RECORDING MODE IS F                                          00007000
007100     BLOCK CONTAINS 0 RECORDS                                     00007100
007200     LABEL RECORDS ARE STANDARD.                                  00007200
007300 COPY RUNCTL.                                                     00007300
007400 FD  PROPERTY-MASTER-FILE                                         00007400
007500     RECORDING MODE IS F                                          00007500
007600     BLOCK CONTAINS 0 RECORDS                                     00007600
007700     LABEL RECORDS ARE STANDARD.                                  00007700
007800 COPY PROPMSTR.                                                   00007800
007900 FD  BOOKING-REQUEST-FILE                                         00007900
008000     RECORDING MODE IS F                                          00008000
008100     BLOCK CONTAINS 0 RECORDS                                     00008100
008200     LABEL RECORDS ARE STANDARD.                                  00008200
008300 COPY BOOKREQ.                                                    00008300
008400 FD  RESERVATION-REPORT-FILE                                      00008400
008500     RECORDING MODE IS F                                          00008500
008600     BLOCK CONTAINS 0 RECORDS                                     00008600
008700     LABEL RECORDS ARE STANDARD.                                  00008700
008800 01  REPORT-RECORD                  PIC X(132).                   00008800
008900 WORKING-STORAGE SECTION.                                         00008900
009000*---------------------------------------------------------------- 00009000
009100*    FILE-STATUS AND END-OF-FILE SWITCHES                         00009100
009200*---------------------------------------------------------------- 00009200
009300 01  WS-FILE-STATUSES.                                            00009300
009400     05  WS-RUNCTL-STATUS        PIC X(02) VALUE SPACES.          00009400
009500     05  WS-PROPMSTR-STATUS      PIC X(02) VALUE SPACES.          00009500
009600     05  WS-BOOKREQ-STATUS       PIC X(02) VALUE SPACES.          00009600
009700     05  WS-RESVRPT-STATUS       PIC X(02) VALUE SPACES.          00009700
009800     05  FILLER                  PIC X(01).                       00009800
009900 01  WS-EOF-SWITCHES.                                             00009900
010000     05  WS-PROPMSTR-EOF-SW      PIC X(01) VALUE 'N'.             00010000
010100         88  WS-PROPMSTR-EOF         VALUE 'Y'.                   00010100
010200     05  WS-BOOKREQ-EOF-SW       PIC X(01) VALUE 'N'.             00010200
010300         88  WS-BOOKREQ-EOF          VALUE 'Y'.                   00010300
010400     05  FILLER                  PIC X(01).                       00010400
010500*---------------------------------------------------------------- 00010500
010600*    RUN DATE, MOVED FROM THE RUN-CONTROL RECORD                  00010600
010700*---------------------------------------------------------------- 00010700
010800 01  WS-RUN-DATE-AREA.                                            00010800
010900     05  WS-RUN-DATE-N           PIC 9(08).                       00010900
011000     05  FILLER                  PIC X(01).                       00011000
011100 01  WS-RUN-DATE-BROKEN REDEFINES WS-RUN-DATE-AREA.               00011100
011200     05  WS-RUN-CCYY             PIC 9(04).                       00011200
011300     05  WS-RUN-MM               PIC 9(02).                       00011300
011400     05  WS-RUN-DD               PIC 9(02).                       00011400
011500     05  FILLER                  PIC X(01).                       00011500
011600*---------------------------------------------------------------- 00011600
011700*    BINARY-SEARCH WORK AREA FOR PROPERTY LOOKUP (PROP-TABLE IS   00011700
011800*    LOADED ASCENDING BY PROP-ID BY 720-LOAD-PROPERTY-MASTER).    00011800
011900*    CARRIED AS STANDALONE 77-LEVEL ITEMS, THE OLD-SHOP WAY,      00011900
012000*    SINCE NOTHING EVER NEEDS TO MOVE THEM AS A GROUP.            00012000
012100*---------------------------------------------------------------- 00012100
012200 77  WS-BS-LOW               PIC 9(03) COMP.                      00012200
012300 77  WS-BS-HIGH              PIC 9(03) COMP.                      00012300
012400 77  WS-BS-MID               PIC 9(03) COMP.                      00012400
012500 77  WS-BS-FOUND-SW          PIC X(01).                           00012500
012600     88  WS-BS-PROP-FOUND        VALUE 'Y'.                       00012600
012700*---------------------------------------------------------------- 00012700
012800*    RUN CONTROL TOTALS -- COUNTS ARE PACKED, THE REVENUE         00012800
012900*    ACCUMULATOR STAYS ZONED LIKE EVERY OTHER MONEY FIELD IN      00012900
013000*    THIS SYSTEM (SEE PROPMSTR AND CALCLINK).                     00013000
013100*---------------------------------------------------------------- 00013100
013200 01  WS-RUN-TOTALS.                                               00013200
013300     05  WS-TOT-READ             PIC 9(05) COMP-3 VALUE ZERO.     00013300
013400     05  WS-TOT-ACC              PIC 9(05) COMP-3 VALUE ZERO.     00013400
013500     05  WS-TOT-REJ              PIC 9(05) COMP-3 VALUE ZERO.     00013500
013600     05  WS-TOT-REVENUE          PIC S9(07)V9(02) VALUE ZERO.     00013600
013700     05  FILLER                  PIC X(01).                       00013700
013800*    RAW-BYTE VIEW OF THE PACKED COUNTERS ABOVE, FOR A DUMP UNDER 00013800
013900*    THE UPSI-0 TRACE SWITCH WHEN THE RUN TOTALS LOOK WRONG.      00013900
014000 01  WS-RUN-TOTALS-BYTES REDEFINES WS-RUN-TOTALS.                 00014000
014100     05  WS-TOT-COUNTS-RAW       PIC X(09).                       00014100
014200     05  WS-TOT-REVENUE-RAW      PIC X(09).                       00014200
014300     05  FILLER                  PIC X(01).                       00014300
014400*---------------------------------------------------------------- 00014400
014500*    EDITED-DATE WORK AREA -- AN 8-DIGIT CCYYMMDD FIELD FROM THE  00014500
014600*    PROPERTY TABLE IS BROKEN OUT AND RESTRUNG AS "CCYY-MM-DD"    00014600
014700*    FOR THE RESERVIERUNG REPORT LINES.                           00014700
014800*---------------------------------------------------------------- 00014800
014900 01  WS-DATE-EDIT-IN.                                             00014900
015000     05  WS-EDT-CCYY             PIC 9(04).                       00015000
015100     05  WS-EDT-MM               PIC 9(02).                       00015100
015200     05  WS-EDT-DD               PIC 9(02).                       00015200
015300     05  FILLER                  PIC X(01).                       00015300
015400 01  WS-DATE-EDIT-IN-R REDEFINES WS-DATE-EDIT-IN.                 00015400
015500     05  WS-EDT-IN-N             PIC 9(08).                       00015500
015600     05  FILLER                  PIC X(01).                       00015600
015700 01  WS-DATE-EDIT-OUT.                                            00015700
015800     05  WS-EDT-OUT-TEXT.                                         00015800
015900         10  WS-EDT-OUT-CCYY         PIC 9(04).                   00015900
016000         10  FILLER                  PIC X(01) VALUE '-'.         00016000
016100         10  WS-EDT-OUT-MM           PIC 9(02).                   00016100
016200         10  FILLER                  PIC X(01) VALUE '-'.         00016200
016300         10  WS-EDT-OUT-DD           PIC 9(02).                   00016300
016400     05  FILLER                  PIC X(01).                       00016400
016500*---------------------------------------------------------------- 00016500
016600*    STOCK REJECTION-REASON TEXT, LOADED BY 010-INIT-TABLES AND   00016600
016700*    INDEXED BY VALD-REASON-CODE.  THE OVERLAP REASON (CODE 05)   00016700
016800*    IS NOT CARRIED HERE -- IT IS BUILT IN 140-WRITE-REJECTION SO 00016800
016900*    THE BLOCKING RESERVATION ID CAN BE APPENDED.                 00016900
017000*---------------------------------------------------------------- 00017000
017100 01  WS-REASON-TABLE.                                             00017100
017200     05  WS-REASON-ENTRY OCCURS 4 TIMES                           00017200
017300                         INDEXED BY WS-REASON-IDX.                00017300
017400         10  WS-REASON-TEXT      PIC X(60).                       00017400
017500     05  FILLER                  PIC X(01).                       00017500
017600*---------------------------------------------------------------- 00017600
017700*    LINKAGE WORK AREAS FOR THE THREE SERVANT ROUTINES            00017700
017800*---------------------------------------------------------------- 00017800
017900 COPY DATELINK.                                                   00017900
018000 COPY VALDLINK.                                                   00018000
018100 COPY CALCLINK.                                                   00018100
018200*---------------------------------------------------------------- 00018200
018300*    IN-MEMORY PROPERTY MASTER AND NESTED ACCEPTED-RESERVATION    00018300
018400*    TABLE                                                        00018400
018500*---------------------------------------------------------------- 00018500
018600 COPY PROPTAB.                                                    00018600
018700*---------------------------------------------------------------- 00018700
018800*    PRINT-LINE LAYOUTS                                           00018800
018900*---------------------------------------------------------------- 00018900
019000 COPY RESRPT.                                                     00019000
019100 01  WS-TRACE-SWITCHES.                                           00019100
019200     05  WS-TRACE-SWITCH-ON      PIC X(01).                       00019200
019300     05  WS-TRACE-SWITCH-OFF     PIC X(01).                       00019300
019400     05  FILLER                  PIC X(01).                       00019400
019500***************************************************************** 00019500
019600 PROCEDURE DIVISION.                                              00019600
019700***************************************************************** 00019700
019800 000-MAIN.                                                        00019800
019900     PERFORM 010-INIT-TABLES THRU 010-EXIT                        00019900
020000     PERFORM 700-OPEN-FILES THRU 700-EXIT                         00020000
020100     PERFORM 710-LOAD-RUN-CONTROL THRU 710-EXIT                   00020100
020200     PERFORM 720-LOAD-PROPERTY-MASTER THRU 720-EXIT               00020200
020300     PERFORM 730-READ-BOOKING-REQUEST THRU 730-EXIT               00020300
020400     PERFORM 100-PROCESS-REQUESTS THRU 100-EXIT                   00020400
020500             UNTIL WS-BOOKREQ-EOF                                 00020500
020600     PERFORM 800-PRINT-PROPERTY-REPORT THRU 800-EXIT              00020600
020700     PERFORM 850-PRINT-RUN-TOTALS THRU 850-EXIT                   00020700
020800     PERFORM 790-CLOSE-FILES THRU 790-EXIT                        00020800
020900     GOBACK.                                                      00020900
021000*                                                                 00021000
021100 010-INIT-TABLES.                                                 00021100
021200     MOVE 'PROPERTY NOT ON FILE'                                  00021200
021300                              TO WS-REASON-TEXT (1)               00021300
021400     MOVE 'ARRIVAL DATE IS IN THE PAST'                           00021400
021500                              TO WS-REASON-TEXT (2)               00021500
021600     MOVE 'STAY MUST BE AT LEAST ONE NIGHT'                       00021600
021700                              TO WS-REASON-TEXT (3)               00021700
021800     MOVE 'DEPARTURE DATE NOT AFTER ARRIVAL DATE'                 00021800
021900                              TO WS-REASON-TEXT (4).              00021900
022000 010-EXIT.                                                        00022000
022100     EXIT.                                                        00022100
022200*                                                                 00022200
022300 100-PROCESS-REQUESTS.                                            00022300
022400     ADD 1 TO WS-TOT-READ                                         00022400
022500     PERFORM 110-FIND-PROPERTY THRU 110-EXIT                      00022500
022600     PERFORM 120-VALIDATE-REQUEST THRU 120-EXIT                   00022600
022700     IF VALD-STATUS-ACCEPT                                        00022700
022800         PERFORM 130-RATE-AND-STORE THRU 130-EXIT                 00022800
022900     ELSE                                                         00022900
023000         PERFORM 140-WRITE-REJECTION THRU 140-EXIT                00023000
023100     END-IF                                                       00023100
023200     PERFORM 730-READ-BOOKING-REQUEST THRU 730-EXIT.              00023200
023300 100-EXIT.                                                        00023300
023400     EXIT.                                                        00023400
023500*                                                                 00023500
023600*---------------------------------------------------------------- 00023600
023700*    BINARY SEARCH OF WS-PROP-TABLE, LOADED ASCENDING BY PROP-ID  00023700
023800*    (SEE PROPTAB).  WS-BS-MID IS LEFT POINTING AT THE MATCHING   00023800
023900*    ENTRY WHEN FOUND SO 120-VALIDATE-REQUEST CAN ADDRESS IT      00023900
024000*    DIRECTLY BY WS-PROP-IDX.                                     00024000
024100*---------------------------------------------------------------- 00024100
024200 110-FIND-PROPERTY.                                               00024200
024300     MOVE 'N' TO WS-BS-FOUND-SW                                   00024300
024400     MOVE 1 TO WS-BS-LOW                                          00024400
024500     MOVE WS-PROP-COUNT TO WS-BS-HIGH                             00024500
024600     PERFORM 111-BINARY-SEARCH-STEP THRU 111-EXIT                 00024600
024700             UNTIL WS-BS-LOW > WS-BS-HIGH                         00024700
024800                OR WS-BS-PROP-FOUND.                              00024800
024900 110-EXIT.                                                        00024900
025000     EXIT.                                                        00025000
025100*                                                                 00025100
025200 111-BINARY-SEARCH-STEP.                                          00025200
025300     COMPUTE WS-BS-MID = (WS-BS-LOW + WS-BS-HIGH) / 2             00025300
025400     SET WS-PROP-IDX TO WS-BS-MID                                 00025400
025500     IF REQ-PROP-ID = WS-PROP-ID (WS-PROP-IDX)                    00025500
025600         MOVE 'Y' TO WS-BS-FOUND-SW                               00025600
025700     ELSE                                                         00025700
025800         IF REQ-PROP-ID < WS-PROP-ID (WS-PROP-IDX)                00025800
025900             COMPUTE WS-BS-HIGH = WS-BS-MID - 1                   00025900
026000         ELSE                                                     00026000
026100             COMPUTE WS-BS-LOW = WS-BS-MID + 1                    00026100
026200         END-IF                                                   00026200
026300     END-IF.                                                      00026300
026400 111-EXIT.                                                        00026400
026500     EXIT.                                                        00026500
026600*                                                                 00026600
026700*---------------------------------------------------------------- 00026700
026800*    BUILDS THE VALIDATOR LINKAGE FROM THE REQUEST AND (WHEN      00026800
026900*    FOUND) THE TARGET PROPERTY'S ACCEPTED-RESERVATION TABLE,     00026900
027000*    THEN CALLS RESVALD.                                          00027000
027100*---------------------------------------------------------------- 00027100
027200 120-VALIDATE-REQUEST.                                            00027200
027300     MOVE WS-RUN-DATE-N TO VALD-RUN-DATE                          00027300
027400     MOVE REQ-ID TO VALD-REQ-ID                                   00027400
027500     MOVE REQ-ARRIVAL-R TO VALD-REQ-ARRIVAL                       00027500
027600     MOVE REQ-NIGHTS TO VALD-REQ-NIGHTS                           00027600
027700     MOVE REQ-PERSONS TO VALD-REQ-PERSONS                         00027700
027800     MOVE ZERO TO VALD-RESV-COUNT                                 00027800
027900     IF WS-BS-PROP-FOUND                                          00027900
028000         MOVE 'Y' TO VALD-PROP-FOUND-SW                           00028000
028100         MOVE WS-RESV-COUNT (WS-PROP-IDX) TO VALD-RESV-COUNT      00028100
028200         IF VALD-RESV-COUNT NOT = ZERO                            00028200
028300             PERFORM 121-LOAD-OVERLAP-TAB THRU 121-EXIT           00028300
028400                     VARYING WS-RESV-IDX FROM 1 BY 1              00028400
028500                     UNTIL WS-RESV-IDX > VALD-RESV-COUNT          00028500
028600         END-IF                                                   00028600
028700     ELSE                                                         00028700
028800         MOVE 'N' TO VALD-PROP-FOUND-SW                           00028800
028900     END-IF                                                       00028900
029000     CALL 'RESVALD' USING VALD-LINKAGE.                           00029000
029100 120-EXIT.                                                        00029100
029200     EXIT.                                                        00029200
029300*                                                                 00029300
029400 121-LOAD-OVERLAP-TAB.                                            00029400
029500     SET VALD-RESV-IDX TO WS-RESV-IDX                             00029500
029600     MOVE WS-RESV-ID (WS-PROP-IDX WS-RESV-IDX)                    00029600
029700                          TO VALD-TAB-ID (VALD-RESV-IDX)          00029700
029800     MOVE WS-RESV-ARRIVAL (WS-PROP-IDX WS-RESV-IDX)               00029800
029900                          TO VALD-TAB-ARRIVAL (VALD-RESV-IDX)     00029900
030000     MOVE WS-RESV-DEPARTURE (WS-PROP-IDX WS-RESV-IDX)             00030000
030100                          TO VALD-TAB-DEPARTURE (VALD-RESV-IDX).  00030100
030200 121-EXIT.                                                        00030200
030300     EXIT.                                                        00030300
030400*                                                                 00030400
030500*---------------------------------------------------------------- 00030500
030600*    PRICES AN ACCEPTED REQUEST VIA RESCALC AND APPENDS IT TO     00030600
030700*    THE TARGET PROPERTY'S ACCEPTED-RESERVATION TABLE.  DAYS      00030700
030800*    TILL ARRIVAL IS THE RUN DATE TO THE ARRIVAL DATE, VIA        00030800
030900*    RESDATE'S DELTA FUNCTION.                                    00030900
031000*---------------------------------------------------------------- 00031000
031100 130-RATE-AND-STORE.                                              00031100
031200     MOVE 'D' TO DATE-FUNCTION-CODE                               00031200
031300     MOVE WS-RUN-DATE-N TO DATE-OPND-1                            00031300
031400     MOVE REQ-ARRIVAL-R TO DATE-OPND-2                            00031400
031500     CALL 'RESDATE' USING DATE-LINKAGE                            00031500
031600     MOVE WS-PROP-TYPE (WS-PROP-IDX) TO CALC-PROP-TYPE            00031600
031700     MOVE WS-PROP-BASE-PRICE (WS-PROP-IDX) TO CALC-BASE-PRICE     00031700
031800     MOVE REQ-NIGHTS TO CALC-NIGHTS                               00031800
031900     MOVE DATE-DELTA-DAYS TO CALC-DAYS-TILL-ARRIVAL               00031900
032000     CALL 'RESCALC' USING CALC-LINKAGE                            00032000
032100     ADD 1 TO WS-RESV-COUNT (WS-PROP-IDX)                         00032100
032200     SET WS-RESV-IDX TO WS-RESV-COUNT (WS-PROP-IDX)               00032200
032300     MOVE REQ-ID TO WS-RESV-ID (WS-PROP-IDX WS-RESV-IDX)          00032300
032400     MOVE REQ-ARRIVAL-R                                           00032400
032500                    TO WS-RESV-ARRIVAL (WS-PROP-IDX WS-RESV-IDX)  00032500
032600     MOVE VALD-DEPARTURE                                          00032600
032700                 TO WS-RESV-DEPARTURE (WS-PROP-IDX WS-RESV-IDX)   00032700
032800     MOVE REQ-NIGHTS TO WS-RESV-NIGHTS (WS-PROP-IDX WS-RESV-IDX)  00032800
032900     MOVE REQ-PERSONS                                             00032900
033000                   TO WS-RESV-PERSONS (WS-PROP-IDX WS-RESV-IDX)   00033000
033100     MOVE CALC-EB-DISC                                            00033100
033200                   TO WS-RESV-EB-DISC (WS-PROP-IDX WS-RESV-IDX)   00033200
033300     MOVE CALC-QTY-DISC                                           00033300
033400                  TO WS-RESV-QTY-DISC (WS-PROP-IDX WS-RESV-IDX)   00033400
033500     MOVE CALC-DISCOUNT                                           00033500
033600                  TO WS-RESV-DISCOUNT (WS-PROP-IDX WS-RESV-IDX)   00033600
033700     MOVE CALC-PRETAX                                             00033700
033800                    TO WS-RESV-PRETAX (WS-PROP-IDX WS-RESV-IDX)   00033800
033900     MOVE CALC-TAX TO WS-RESV-TAX (WS-PROP-IDX WS-RESV-IDX)       00033900
034000     MOVE CALC-TOTAL TO WS-RESV-TOTAL (WS-PROP-IDX WS-RESV-IDX)   00034000
034100     ADD 1 TO WS-TOT-ACC                                          00034100
034200     ADD CALC-TOTAL TO WS-TOT-REVENUE.                            00034200
034300 130-EXIT.                                                        00034300
034400     EXIT.                                                        00034400
034500*                                                                 00034500
034600*---------------------------------------------------------------- 00034600
034700*    WRITES THE REQUEST-NNNNN-REJECTED LINE.  AN OVERLAP          00034700
034800*    REJECTION (REASON 05) NAMES THE CONFLICTING RESERVATION;     00034800
034900*    THE OTHER FOUR REASONS COME STRAIGHT FROM THE STOCK TEXT     00034900
035000*    TABLE LOADED BY 010-INIT-TABLES.                             00035000
035100*---------------------------------------------------------------- 00035100
035200 140-WRITE-REJECTION.                                             00035200
035300     ADD 1 TO WS-TOT-REJ                                          00035300
035400     MOVE REQ-ID TO RPT-REJ-ID                                    00035400
035500     IF VALD-REASON-CODE = 05                                     00035500
035600         MOVE SPACES TO RPT-REJ-REASON                            00035600
035700         STRING 'OVERLAPS RESERVATION NR ' DELIMITED BY SIZE      00035700
035800                VALD-BLOCKER-ID DELIMITED BY SIZE                 00035800
035900                INTO RPT-REJ-REASON                               00035900
036000     ELSE                                                         00036000
036100         SET WS-REASON-IDX TO VALD-REASON-CODE                    00036100
036200         MOVE WS-REASON-TEXT (WS-REASON-IDX) TO RPT-REJ-REASON    00036200
036300     END-IF                                                       00036300
036400     WRITE REPORT-RECORD FROM WS-RPT-REJECT-LINE.                 00036400
036500 140-EXIT.                                                        00036500
036600     EXIT.                                                        00036600
036700*                                                                 00036700
036800 700-OPEN-FILES.                                                  00036800
036900     OPEN INPUT RUN-CONTROL-FILE                                  00036900
037000     IF WS-RUNCTL-STATUS NOT = '00'                               00037000
037100         DISPLAY 'RESRATE - RUN-CONTROL-FILE OPEN FAILED, '       00037100
037200                 'STATUS = ' WS-RUNCTL-STATUS                     00037200
037300         MOVE 16 TO RETURN-CODE                                   00037300
037400         GO TO 700-EXIT                                           00037400
037500     END-IF                                                       00037500
037600     OPEN INPUT PROPERTY-MASTER-FILE                              00037600
037700     IF WS-PROPMSTR-STATUS NOT = '00'                             00037700
037800         DISPLAY 'RESRATE - PROPERTY-MASTER-FILE OPEN FAILED, '   00037800
037900                 'STATUS = ' WS-PROPMSTR-STATUS                   00037900
038000         MOVE 16 TO RETURN-CODE                                   00038000
038100         GO TO 700-EXIT                                           00038100
038200     END-IF                                                       00038200
038300     OPEN INPUT BOOKING-REQUEST-FILE                              00038300
038400     IF WS-BOOKREQ-STATUS NOT = '00'                              00038400
038500         DISPLAY 'RESRATE - BOOKING-REQUEST-FILE OPEN FAILED, '   00038500
038600                 'STATUS = ' WS-BOOKREQ-STATUS                    00038600
038700         MOVE 16 TO RETURN-CODE                                   00038700
038800         GO TO 700-EXIT                                           00038800
038900     END-IF                                                       00038900
039000     OPEN OUTPUT RESERVATION-REPORT-FILE                          00039000
039100     IF WS-RESVRPT-STATUS NOT = '00'                              00039100
039200         DISPLAY 'RESRATE - RESERVATION-REPORT-FILE OPEN '        00039200
039300                 'FAILED, STATUS = ' WS-RESVRPT-STATUS            00039300
039400         MOVE 16 TO RETURN-CODE                                   00039400
039500     END-IF.                                                      00039500
039600 700-EXIT.                                                        00039600
039700     EXIT.                                                        00039700
039800*                                                                 00039800
039900 710-LOAD-RUN-CONTROL.                                            00039900
040000     READ RUN-CONTROL-FILE                                        00040000
040100         AT END                                                   00040100
040200             DISPLAY 'RESRATE - RUN-CONTROL-FILE IS EMPTY'        00040200
040300             MOVE 16 TO RETURN-CODE                               00040300
040400             GO TO 710-EXIT                                       00040400
040500     END-READ                                                     00040500
040600     MOVE RUN-DATE-R TO WS-RUN-DATE-N.                            00040600
040700 710-EXIT.                                                        00040700
040800     EXIT.                                                        00040800
040900*                                                                 00040900
041000*---------------------------------------------------------------- 00041000
041100*    LOADS THE PROPERTY MASTER INTO WS-PROP-TABLE ASCENDING BY    00041100
041200*    PROP-ID (THE FILE IS MAINTAINED IN THAT ORDER).  A MASTER    00041200
041300*    RECORD FAILING ANY OF THE FOUR FIELD CHECKS BELOW ABORTS     00041300
041400*    THE RUN -- THESE ARE DATA-INTEGRITY CHECKS ON THE CATALOG,   00041400
041500*    NOT BOOKING-REQUEST BUSINESS RULES, SO THEY ARE NOT          00041500
041600*    DELEGATED TO RESVALD.                                        00041600
041700*---------------------------------------------------------------- 00041700
041800 720-LOAD-PROPERTY-MASTER.                                        00041800
041900     READ PROPERTY-MASTER-FILE                                    00041900
042000         AT END                                                   00042000
042100             MOVE 'Y' TO WS-PROPMSTR-EOF-SW                       00042100
042200     END-READ                                                     00042200
042300     PERFORM 721-LOAD-ONE-PROPERTY THRU 721-EXIT                  00042300
042400             UNTIL WS-PROPMSTR-EOF.                               00042400
042500 720-EXIT.                                                        00042500
042600     EXIT.                                                        00042600
042700*                                                                 00042700
042800 721-LOAD-ONE-PROPERTY.                                           00042800
042900     IF PROP-NAME = SPACES OR PROP-ADDRESS = SPACES               00042900
043000             OR PROP-BASE-PRICE NOT > ZERO                        00043000
043100             OR PROP-MAX-PERS < 1                                 00043100
043200         DISPLAY 'RESRATE - INVALID PROPERTY MASTER '             00043200
043300                 'RECORD, PROP-ID = ' PROP-ID                     00043300
043400         MOVE 16 TO RETURN-CODE                                   00043400
043500         GO TO 720-EXIT                                           00043500
043600     END-IF                                                       00043600
043700     ADD 1 TO WS-PROP-COUNT                                       00043700
043800     SET WS-PROP-IDX TO WS-PROP-COUNT                             00043800
043900     MOVE PROP-ID TO WS-PROP-ID (WS-PROP-IDX)                     00043900
044000     MOVE PROP-TYPE TO WS-PROP-TYPE (WS-PROP-IDX)                 00044000
044100     MOVE PROP-NAME TO WS-PROP-NAME (WS-PROP-IDX)                 00044100
044200     MOVE PROP-ADDRESS TO WS-PROP-ADDRESS (WS-PROP-IDX)           00044200
044300     MOVE PROP-BASE-PRICE TO WS-PROP-BASE-PRICE (WS-PROP-IDX)     00044300
044400     MOVE PROP-MAX-PERS TO WS-PROP-MAX-PERS (WS-PROP-IDX)         00044400
044500     MOVE PROP-STARS TO WS-PROP-STARS (WS-PROP-IDX)               00044500
044600     MOVE ZERO TO WS-RESV-COUNT (WS-PROP-IDX)                     00044600
044700     READ PROPERTY-MASTER-FILE                                    00044700
044800         AT END                                                   00044800
044900             MOVE 'Y' TO WS-PROPMSTR-EOF-SW                       00044900
045000     END-READ.                                                    00045000
045100 721-EXIT.                                                        00045100
045200     EXIT.                                                        00045200
045300*                                                                 00045300
045400 730-READ-BOOKING-REQUEST.                                        00045400
045500     READ BOOKING-REQUEST-FILE                                    00045500
045600         AT END                                                   00045600
045700             MOVE 'Y' TO WS-BOOKREQ-EOF-SW                        00045700
045800     END-READ.                                                    00045800
045900 730-EXIT.                                                        00045900
046000     EXIT.                                                        00046000
046100*                                                                 00046100
046200 790-CLOSE-FILES.                                                 00046200
046300     CLOSE RUN-CONTROL-FILE                                       00046300
046400     CLOSE PROPERTY-MASTER-FILE                                   00046400
046500     CLOSE BOOKING-REQUEST-FILE                                   00046500
046600     CLOSE RESERVATION-REPORT-FILE.                               00046600
046700 790-EXIT.                                                        00046700
046800     EXIT.                                                        00046800
046900*                                                                 00046900
047000*---------------------------------------------------------------- 00047000
047100*    PRINTS THE PROPERTY / RESERVATION REPORT -- ONE HEADER       00047100
047200*    BLOCK PER PROPERTY IN CATALOG ORDER (MASTER ATTRIBUTES PLUS  00047200
047300*    ONE RESERVIERUNG-IN LINE PER ACCEPTED RESERVATION), THEN     00047300
047400*    ONE SEPARATOR-PREFIXED DETAIL BLOCK PER ACCEPTED             00047400
047500*    RESERVATION.                                                 00047500
047600*---------------------------------------------------------------- 00047600
047700 800-PRINT-PROPERTY-REPORT.                                       00047700
047800     IF WS-PROP-COUNT = ZERO                                      00047800
047900         GO TO 800-EXIT                                           00047900
048000     END-IF                                                       00048000
048100     PERFORM 810-PRINT-ONE-PROPERTY THRU 810-EXIT                 00048100
048200             VARYING WS-PROP-IDX FROM 1 BY 1                      00048200
048300             UNTIL WS-PROP-IDX > WS-PROP-COUNT.                   00048300
048400 800-EXIT.                                                        00048400
048500     EXIT.                                                        00048500
048600*                                                                 00048600
048700 810-PRINT-ONE-PROPERTY.                                          00048700
048800     WRITE REPORT-RECORD FROM WS-RPT-SEPARATOR-LINE               00048800
048900     EVALUATE TRUE                                                00048900
049000         WHEN WS-PROP-IS-VACATION (WS-PROP-IDX)                   00049000
049100             MOVE 'FERIENWOHNUNG' TO RPT-TYP-VALUE                00049100
049200         WHEN WS-PROP-IS-MEETING-ROOM (WS-PROP-IDX)               00049200
049300             MOVE 'TAGUNGSRAUM' TO RPT-TYP-VALUE                  00049300
049400     END-EVALUATE                                                 00049400
049500     WRITE REPORT-RECORD FROM WS-RPT-TYP-LINE                     00049500
049600     MOVE WS-PROP-NAME (WS-PROP-IDX) TO RPT-NAME-VALUE            00049600
049700     WRITE REPORT-RECORD FROM WS-RPT-NAME-LINE                    00049700
049800     MOVE WS-PROP-ADDRESS (WS-PROP-IDX) TO RPT-ADDR-VALUE         00049800
049900     WRITE REPORT-RECORD FROM WS-RPT-ADDR-LINE                    00049900
050000     MOVE WS-PROP-BASE-PRICE (WS-PROP-IDX) TO RPT-PRICE-VALUE     00050000
050100     WRITE REPORT-RECORD FROM WS-RPT-PRICE-LINE                   00050100
050200     MOVE WS-PROP-MAX-PERS (WS-PROP-IDX) TO RPT-PERS-VALUE        00050200
050300     WRITE REPORT-RECORD FROM WS-RPT-PERS-LINE                    00050300
050400     IF WS-PROP-IS-VACATION (WS-PROP-IDX)                         00050400
050500         MOVE WS-PROP-STARS (WS-PROP-IDX) TO RPT-STARS-VALUE      00050500
050600         WRITE REPORT-RECORD FROM WS-RPT-STARS-LINE               00050600
050700     END-IF                                                       00050700
050800     IF WS-RESV-COUNT (WS-PROP-IDX) NOT = ZERO                    00050800
050900         MOVE WS-PROP-NAME (WS-PROP-IDX) TO RPT-INFO-NAME         00050900
051000         PERFORM 815-PRINT-RESVINFO-LINE THRU 815-EXIT            00051000
051100                 VARYING WS-RESV-IDX FROM 1 BY 1                  00051100
051200                 UNTIL WS-RESV-IDX > WS-RESV-COUNT (WS-PROP-IDX)  00051200
051300         PERFORM 820-PRINT-ONE-RESV-DETAIL THRU 820-EXIT          00051300
051400                 VARYING WS-RESV-IDX FROM 1 BY 1                  00051400
051500                 UNTIL WS-RESV-IDX > WS-RESV-COUNT (WS-PROP-IDX)  00051500
051600     END-IF.                                                      00051600
051700 810-EXIT.                                                        00051700
051800     EXIT.                                                        00051800
051900*                                                                 00051900
052000*---------------------------------------------------------------- 00052000
052100*    ONE "RESERVIERUNG IN <NAME> VOM ... BIS ZUM ..." LINE PER    00052100
052200*    RESERVATION, UNDER THE PROPERTY'S MASTER-ATTRIBUTE BLOCK.    00052200
052300*---------------------------------------------------------------- 00052300
052400 815-PRINT-RESVINFO-LINE.                                         00052400
052500     MOVE WS-RESV-ARRIVAL (WS-PROP-IDX WS-RESV-IDX)               00052500
052600                                        TO WS-EDT-IN-N            00052600
052700     PERFORM 830-EDIT-DATE THRU 830-EXIT                          00052700
052800     MOVE WS-EDT-OUT-TEXT TO RPT-INFO-ARRIVAL                     00052800
052900     MOVE WS-RESV-DEPARTURE (WS-PROP-IDX WS-RESV-IDX)             00052900
053000                                        TO WS-EDT-IN-N            00053000
053100     PERFORM 830-EDIT-DATE THRU 830-EXIT                          00053100
053200     MOVE WS-EDT-OUT-TEXT TO RPT-INFO-DEPARTURE                   00053200
053300     WRITE REPORT-RECORD FROM WS-RPT-RESVINFO-LINE.               00053300
053400 815-EXIT.                                                        00053400
053500     EXIT.                                                        00053500
053600*                                                                 00053600
053700*---------------------------------------------------------------- 00053700
053800*    THE SEPARATOR-PREFIXED DETAIL BLOCK FOR ONE RESERVATION --   00053800
053900*    ID, DATES, NIGHTS, PERSONS, AFTER-TAX PRICE, FOLLOWED BY     00053900
054000*    THE ONE-LINE PROPERTY SUMMARY (STARS SHOWN FOR A VACATION    00054000
054100*    HOME ONLY).                                                  00054100
054200*---------------------------------------------------------------- 00054200
054300 820-PRINT-ONE-RESV-DETAIL.                                       00054300
054400     WRITE REPORT-RECORD FROM WS-RPT-SEPARATOR-LINE               00054400
054500     MOVE WS-RESV-ARRIVAL (WS-PROP-IDX WS-RESV-IDX)               00054500
054600                                        TO WS-EDT-IN-N            00054600
054700     PERFORM 830-EDIT-DATE THRU 830-EXIT                          00054700
054800     MOVE WS-EDT-OUT-TEXT TO RPT-DET-ARRIVAL                      00054800
054900     MOVE WS-RESV-DEPARTURE (WS-PROP-IDX WS-RESV-IDX)             00054900
055000                                        TO WS-EDT-IN-N            00055000
055100     PERFORM 830-EDIT-DATE THRU 830-EXIT                          00055100
055200     MOVE WS-EDT-OUT-TEXT TO RPT-DET-DEPARTURE                    00055200
055300     MOVE WS-RESV-ID (WS-PROP-IDX WS-RESV-IDX) TO RPT-DET-ID      00055300
055400     MOVE WS-RESV-NIGHTS (WS-PROP-IDX WS-RESV-IDX)                00055400
055500                                              TO RPT-DET-NIGHTS   00055500
055600     MOVE WS-RESV-PERSONS (WS-PROP-IDX WS-RESV-IDX)               00055600
055700                                             TO RPT-DET-PERSONS   00055700
055800     MOVE WS-RESV-TOTAL (WS-PROP-IDX WS-RESV-IDX) TO RPT-DET-TOTAL00055800
055900     WRITE REPORT-RECORD FROM WS-RPT-RESVDET-LINE                 00055900
056000     IF WS-PROP-IS-VACATION (WS-PROP-IDX)                         00056000
056100         MOVE WS-PROP-NAME (WS-PROP-IDX) TO RPT-SUMV-NAME         00056100
056200         MOVE WS-PROP-ADDRESS (WS-PROP-IDX) TO RPT-SUMV-ADDR      00056200
056300         MOVE WS-PROP-MAX-PERS (WS-PROP-IDX) TO RPT-SUMV-MAXPERS  00056300
056400         MOVE WS-PROP-BASE-PRICE (WS-PROP-IDX) TO RPT-SUMV-PRICE  00056400
056500         MOVE WS-PROP-STARS (WS-PROP-IDX) TO RPT-SUMV-STARS       00056500
056600         WRITE REPORT-RECORD FROM WS-RPT-SUMMARY-LINE-V           00056600
056700     ELSE                                                         00056700
056800         MOVE WS-PROP-NAME (WS-PROP-IDX) TO RPT-SUM-NAME          00056800
056900         MOVE WS-PROP-ADDRESS (WS-PROP-IDX) TO RPT-SUM-ADDR       00056900
057000         MOVE WS-PROP-MAX-PERS (WS-PROP-IDX) TO RPT-SUM-MAXPERS   00057000
057100         MOVE WS-PROP-BASE-PRICE (WS-PROP-IDX) TO RPT-SUM-PRICE   00057100
057200         WRITE REPORT-RECORD FROM WS-RPT-SUMMARY-LINE             00057200
057300     END-IF.                                                      00057300
057400 820-EXIT.                                                        00057400
057500     EXIT.                                                        00057500
057600*                                                                 00057600
057700*---------------------------------------------------------------- 00057700
057800*    RESTRINGS THE 8-DIGIT CCYYMMDD FIELD MOVED INTO WS-EDT-IN-N  00057800
057900*    AS "CCYY-MM-DD" IN WS-EDT-OUT-TEXT.  NO INTRINSIC FUNCTION   00057900
058000*    IN THIS COMPILER LEVEL DOES THIS, SO IT IS BROKEN OUT AND    00058000
058100*    RESTRUNG BY HAND.                                            00058100
058200*---------------------------------------------------------------- 00058200
058300 830-EDIT-DATE.                                                   00058300
058400     MOVE WS-EDT-CCYY TO WS-EDT-OUT-CCYY                          00058400
058500     MOVE WS-EDT-MM TO WS-EDT-OUT-MM                              00058500
058600     MOVE WS-EDT-DD TO WS-EDT-OUT-DD.                             00058600
058700 830-EXIT.                                                        00058700
058800     EXIT.                                                        00058800
058900*                                                                 00058900
059000*---------------------------------------------------------------- 00059000
059100*    RUN TOTALS -- ALWAYS PRINTED, EVEN ON A RUN THAT REJECTS     00059100
059200*    EVERY REQUEST, SO OPERATIONS HAS A CONTROL FIGURE TO TIE     00059200
059300*    BACK TO THE JOB'S INPUT COUNT.                               00059300
059400*---------------------------------------------------------------- 00059400
059500 850-PRINT-RUN-TOTALS.                                            00059500
059600     WRITE REPORT-RECORD FROM WS-RPT-SEPARATOR-LINE               00059600
059700     MOVE WS-TOT-READ TO RPT-TOT-READ-VALUE                       00059700
059800     WRITE REPORT-RECORD FROM WS-RPT-TOT-READ                     00059800
059900     MOVE WS-TOT-ACC TO RPT-TOT-ACC-VALUE                         00059900
060000     WRITE REPORT-RECORD FROM WS-RPT-TOT-ACC                      00060000
060100     MOVE WS-TOT-REJ TO RPT-TOT-REJ-VALUE                         00060100
060200     WRITE REPORT-RECORD FROM WS-RPT-TOT-REJ                      00060200
060300     MOVE WS-TOT-REVENUE TO RPT-TOT-REV-VALUE                     00060300
060400     WRITE REPORT-RECORD FROM WS-RPT-TOT-REV.                     00060400
060500 850-EXIT.                                                        00060500
060600     EXIT.                                                        00060600
