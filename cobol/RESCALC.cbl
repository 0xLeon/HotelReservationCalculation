000100IDENTIFICATION DIVISION.                                          00000100
000200***************************************************************** 00000200
000300 PROGRAM-ID.    RESCALC.                                          00000300
000400 AUTHOR.        JON SAYLES.                                       00000400
000500 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00000500
000600 DATE-WRITTEN.  02/15/88.                                         00000600
000700 DATE-COMPILED.                                                   00000700
000800 SECURITY.      NON-CONFIDENTIAL.                                 00000800
000900***************************************************************** 00000900
001000*    RESCALC - RATING-ENGINE SERVANT ROUTINE FOR THE RESERVATION  00001000
001100*    RATING SYSTEM.  RESRATE CALLS THIS ROUTINE ONCE PER ACCEPTED 00001100
001200*    RESERVATION TO PRICE IT.  ONE COPY BOOK OF LINKAGE (CALCLINK)00001200
001300*    SERVES BOTH PROPERTY TYPES; THE DISCOUNT RULES BRANCH ON     00001300
001400*    CALC-PROP-TYPE BUT THE TAX AND TOTAL STEPS ARE COMMON.       00001400
001500***************************************************************** 00001500
001600*                                                                 00001600
001700* 02/15/88  RSK  ORIGINAL - VACATION-HOME PRICING ONLY.           00001700
001800* 07/05/88  RSK  ADDED THE EARLY-BIRD BREAKPOINT TABLE SO THE     00001800
001900*                180/90-DAY THRESHOLDS COULD BE CHANGED BY A      00001900
002000*                RECOMPILE WITHOUT HUNTING THROUGH THE LOGIC,     00002000
002100*                REQ 9142.                                        00002100
002200* 01/19/94  DLT  ADDED MEETING-ROOM PRICING (NO DISCOUNT OF ANY   00002200
002300*                KIND) SO THE SAME SUBPROGRAM COULD RATE BOTH     00002300
002400*                CATALOG TYPES -- TICKET RS-410.                  00002400
002500* 11/09/98  JFW  Y2K CONVERSION - WIDENED THE QUANTITY-DISCOUNT   00002500
002600*                WORK FIELDS TO CARRY 9 DECIMAL PLACES THROUGH    00002600
002700*                THE RECURSION INSTEAD OF THE OLD 2-PLACE FIELDS, 00002700
002800*                WHICH WERE COMPOUNDING ROUNDING ERROR OVER A     00002800
002900*                LONG STAY (TICKET RS-1233).                      00002900
003000* 04/19/00  SMH  ADDED THE RAW-BYTE REDEFINES OF WS-RATE-WORK AND 00003000
003100*                WS-Q-WORK-2 SO THE PACKED RATE CONSTANTS AND THE 00003100
003200*                Q(N) RECURSION STEP COULD BE DUMPED UNDER UPSI-0 00003200
003300*                WHEN A DISCOUNT LOOKS WRONG -- TICKET RS-1268.   00003300
003400*                                                                 00003400
003500 ENVIRONMENT DIVISION.                                            00003500
003600 CONFIGURATION SECTION.                                           00003600
003700 SOURCE-COMPUTER.  IBM-390.                                       00003700
003800 OBJECT-COMPUTER.  IBM-390.                                       00003800
003900 SPECIAL-NAMES.                                                   00003900
004000     UPSI-0 ON STATUS IS WS-TRACE-SWITCH-ON                       00004000
004100            OFF STATUS IS WS-TRACE-SWITCH-OFF.                    00004100
004200 DATA DIVISION.                                                   00004200
004300 WORKING-STORAGE SECTION.                                         00004300
004400*---------------------------------------------------------------- 00004400
004500*    EARLY-BIRD BREAKPOINT TABLE, LOADED BY 010-INIT-TABLES       00004500
004600*---------------------------------------------------------------- 00004600
004700 01  WS-EB-BREAKPOINTS.                                           00004700
004800     05  WS-EB-BREAK OCCURS 2 TIMES                               00004800
004900                     INDEXED BY WS-EB-IDX.                        00004900
005000         10  WS-EB-BREAK-DAYS   PIC 9(03).                        00005000
005100         10  WS-EB-BREAK-RATE   PIC S9V9(9) COMP-3.               00005100
005200     05  FILLER                 PIC X(01).                        00005200
005300*---------------------------------------------------------------- 00005300
005400*    RATE CONSTANTS                                               00005400
005500*---------------------------------------------------------------- 00005500
005600 01  WS-RATE-WORK.                                                00005600
005700     05  WS-EB-RATE           PIC S9V9(9) COMP-3.                 00005700
005800     05  WS-VAT-RATE          PIC S9V9(9) COMP-3 VALUE .070000000.00005800
005900     05  WS-QTY-FACTOR        PIC S9V9(9) COMP-3 VALUE .880000000.00005900
006000     05  WS-EB-FOUND-SW         PIC X(01).                        00006000
006100         88  WS-EB-RATE-FOUND       VALUE 'Y'.                    00006100
006200     05  FILLER                 PIC X(01).                        00006200
006300*    RAW-BYTE VIEW OF THE PACKED RATE CONSTANTS, FOR A DUMP UNDER 00006300
006400*    THE UPSI-0 TRACE SWITCH WHEN A RATE LOOKS WRONG.             00006400
006500 01  WS-RATE-WORK-BYTES REDEFINES WS-RATE-WORK.                   00006500
006600     05  WS-RATE-WORK-RAW       PIC X(20).                        00006600
006700*---------------------------------------------------------------- 00006700
006800*    QUANTITY-DISCOUNT RECURSION WORK AREA, Q(N).  CARRIED TO 9   00006800
006900*    DECIMAL PLACES SO THE RECURSION DOES NOT ACCUMULATE ROUNDING 00006900
007000*    ERROR -- ONLY THE FINAL QTY-DISC RESULT BELOW IS ROUNDED.    00007000
007100*---------------------------------------------------------------- 00007100
007200 01  WS-Q-WORK.                                                   00007200
007300     05  WS-Q-PREV               PIC S9(5)V9(9) COMP-3.           00007300
007400     05  FILLER                  PIC X(01).                       00007400
007500*    RAW-BYTE VIEW OF THE PACKED Q(N) ACCUMULATOR, FOR A DUMP     00007500
007600*    UNDER THE UPSI-0 TRACE SWITCH WHEN A DISCOUNT LOOKS WRONG.   00007600
007700 01  WS-Q-PREV-BYTES REDEFINES WS-Q-WORK.                         00007700
007800     05  WS-Q-PREV-RAW           PIC X(09).                       00007800
007900 01  WS-Q-WORK-2.                                                 00007900
008000     05  WS-Q-CURR               PIC S9(5)V9(9) COMP-3.           00008000
008100     05  WS-N-IDX                PIC 9(03) COMP.                  00008100
008200     05  FILLER                  PIC X(01).                       00008200
008300 01  WS-Q-WORK-2-BYTES REDEFINES WS-Q-WORK-2.                     00008300
008400     05  WS-Q-WORK-2-RAW         PIC X(11).                       00008400
008500 01  WS-TRACE-SWITCHES.                                           00008500
008600     05  WS-TRACE-SWITCH-ON      PIC X(01).                       00008600
008700     05  WS-TRACE-SWITCH-OFF     PIC X(01).                       00008700
008800     05  FILLER                  PIC X(01).                       00008800
008900 LINKAGE SECTION.                                                 00008900
009000 COPY CALCLINK.                                                   00009000
009100***************************************************************** 00009100
009200 PROCEDURE DIVISION USING CALC-LINKAGE.                           00009200
009300***************************************************************** 00009300
009400 MAIN-PROGRAM.                                                    00009400
009500     MOVE '00' TO CALC-RETURN-CODE                                00009500
009600     PERFORM 010-INIT-TABLES THRU 010-EXIT                        00009600
009700     COMPUTE CALC-GROSS-AMOUNT = CALC-BASE-PRICE * CALC-NIGHTS    00009700
009800     IF WS-TRACE-SWITCH-ON                                        00009800
009900         DISPLAY 'RESCALC CALLED, PROP-TYPE = ' CALC-PROP-TYPE    00009900
010000     END-IF                                                       00010000
010100     EVALUATE TRUE                                                00010100
010200         WHEN CALC-TYPE-VACATION                                  00010200
010300             PERFORM 100-RATE-VACATION THRU 100-EXIT              00010300
010400         WHEN CALC-TYPE-MEETING-ROOM                              00010400
010500             PERFORM 200-RATE-MEETING-ROOM THRU 200-EXIT          00010500
010600         WHEN OTHER                                               00010600
010700             MOVE 16 TO CALC-RETURN-CODE-N                        00010700
010800     END-EVALUATE                                                 00010800
010900     IF CALC-RETURN-CODE-N = ZERO                                 00010900
011000         PERFORM 300-COMPUTE-COMMON THRU 300-EXIT                 00011000
011100     END-IF.                                                      00011100
011200 MAIN-EXIT.                                                       00011200
011300     GOBACK.                                                      00011300
011400*                                                                 00011400
011500*---------------------------------------------------------------- 00011500
011600*    LOADS THE EARLY-BIRD BREAKPOINT TABLE.  A TABLE LOAD RATHER  00011600
011700*    THAN VALUE CLAUSES BECAUSE COBOL WILL NOT LET AN OCCURS      00011700
011800*    ENTRY CARRY DIFFERENT VALUES PER OCCURRENCE.                 00011800
011900*---------------------------------------------------------------- 00011900
012000 010-INIT-TABLES.                                                 00012000
012100     MOVE 180 TO WS-EB-BREAK-DAYS (1)                             00012100
012200     MOVE .100000000 TO WS-EB-BREAK-RATE (1)                      00012200
012300     MOVE 090 TO WS-EB-BREAK-DAYS (2)                             00012300
012400     MOVE .050000000 TO WS-EB-BREAK-RATE (2).                     00012400
012500 010-EXIT.                                                        00012500
012600     EXIT.                                                        00012600
012700*                                                                 00012700
012800 100-RATE-VACATION.                                               00012800
012900     PERFORM 110-CALC-EARLY-BIRD THRU 110-EXIT                    00012900
013000     PERFORM 120-CALC-QTY-DISC THRU 120-EXIT                      00013000
013100     COMPUTE CALC-DISCOUNT ROUNDED =                              00013100
013200             CALC-EB-DISC + CALC-QTY-DISC.                        00013200
013300 100-EXIT.                                                        00013300
013400     EXIT.                                                        00013400
013500*                                                                 00013500
013600*---------------------------------------------------------------- 00013600
013700*    EARLY-BIRD DISCOUNT RATE FROM DAYS-TILL-ARRIVAL, USING THE   00013700
013800*    BREAKPOINT TABLE LOADED ABOVE (>= 180 DAYS, ELSE >= 90 DAYS, 00013800
013900*    ELSE NO DISCOUNT).                                           00013900
014000*---------------------------------------------------------------- 00014000
014100 110-CALC-EARLY-BIRD.                                             00014100
014200     MOVE ZERO TO WS-EB-RATE                                      00014200
014300     MOVE 'N' TO WS-EB-FOUND-SW                                   00014300
014400     PERFORM 111-EB-TEST-BREAK THRU 111-EXIT                      00014400
014500             VARYING WS-EB-IDX FROM 1 BY 1                        00014500
014600             UNTIL WS-EB-IDX > 2 OR WS-EB-RATE-FOUND              00014600
014700     COMPUTE CALC-EB-DISC ROUNDED =                               00014700
014800             CALC-BASE-PRICE * CALC-NIGHTS * WS-EB-RATE.          00014800
014900 110-EXIT.                                                        00014900
015000     EXIT.                                                        00015000
015100*                                                                 00015100
015200 111-EB-TEST-BREAK.                                               00015200
015300     IF CALC-DAYS-TILL-ARRIVAL >= WS-EB-BREAK-DAYS (WS-EB-IDX)    00015300
015400         MOVE WS-EB-BREAK-RATE (WS-EB-IDX) TO WS-EB-RATE          00015400
015500         MOVE 'Y' TO WS-EB-FOUND-SW                               00015500
015600     END-IF.                                                      00015600
015700 111-EXIT.                                                        00015700
015800     EXIT.                                                        00015800
015900*                                                                 00015900
016000*---------------------------------------------------------------- 00016000
016100*    QUANTITY DISCOUNT VIA THE RECURSIVE PRICE Q(N):              00016100
016200*        Q(1) = B                                                 00016200
016300*        Q(N) = (0.88 / (N-1)) * (B + Q(N-1))   FOR N >= 2        00016300
016400*    COMPUTED ITERATIVELY FROM 1 UP TO CALC-NIGHTS, CARRYING NINE 00016400
016500*    DECIMAL PLACES SO NO PRECISION IS LOST BEFORE THE FINAL      00016500
016600*    ROUNDING OF QTY-DISC BELOW.                                  00016600
016700*---------------------------------------------------------------- 00016700
016800 120-CALC-QTY-DISC.                                               00016800
016900     MOVE CALC-BASE-PRICE TO WS-Q-PREV                            00016900
017000     IF CALC-NIGHTS > 1                                           00017000
017100         PERFORM 121-QTY-DISC-STEP THRU 121-EXIT                  00017100
017200                 VARYING WS-N-IDX FROM 2 BY 1                     00017200
017300                 UNTIL WS-N-IDX > CALC-NIGHTS                     00017300
017400     END-IF                                                       00017400
017500     COMPUTE CALC-QTY-DISC ROUNDED =                              00017500
017600             (CALC-BASE-PRICE * CALC-NIGHTS) - WS-Q-PREV.         00017600
017700 120-EXIT.                                                        00017700
017800     EXIT.                                                        00017800
017900*                                                                 00017900
018000 121-QTY-DISC-STEP.                                               00018000
018100     COMPUTE WS-Q-CURR =                                          00018100
018200             (WS-QTY-FACTOR / (WS-N-IDX - 1))                     00018200
018300             * (CALC-BASE-PRICE + WS-Q-PREV)                      00018300
018400     MOVE WS-Q-CURR TO WS-Q-PREV.                                 00018400
018500 121-EXIT.                                                        00018500
018600     EXIT.                                                        00018600
018700*                                                                 00018700
018800 200-RATE-MEETING-ROOM.                                           00018800
018900     MOVE ZERO TO CALC-EB-DISC                                    00018900
019000     MOVE ZERO TO CALC-QTY-DISC                                   00019000
019100     MOVE ZERO TO CALC-DISCOUNT.                                  00019100
019200 200-EXIT.                                                        00019200
019300     EXIT.                                                        00019300
019400*                                                                 00019400
019500*---------------------------------------------------------------- 00019500
019600*    TAX AND TOTAL ARE THE SAME FOR BOTH PROPERTY TYPES.  TAX IS  00019600
019700*    CHARGED ON THE UNDISCOUNTED BASE (CALC-GROSS-AMOUNT), NOT ON 00019700
019800*    THE DISCOUNTED PRE-TAX PRICE -- DO NOT "FIX" THIS.           00019800
019900*---------------------------------------------------------------- 00019900
020000 300-COMPUTE-COMMON.                                              00020000
020100     COMPUTE CALC-PRETAX ROUNDED =                                00020100
020200             CALC-GROSS-AMOUNT - CALC-DISCOUNT                    00020200
020300     COMPUTE CALC-TAX ROUNDED =                                   00020300
020400             CALC-GROSS-AMOUNT * WS-VAT-RATE                      00020400
020500     COMPUTE CALC-TOTAL ROUNDED =                                 00020500
020600             CALC-PRETAX + CALC-TAX.                              00020600
020700 300-EXIT.                                                        00020700
020800     EXIT.                                                        00020800
