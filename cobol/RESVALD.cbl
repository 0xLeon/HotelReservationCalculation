000100IDENTIFICATION DIVISION.                                          00000100
000200***************************************************************** 00000200
000300 PROGRAM-ID.    RESVALD.                                          00000300
000400 AUTHOR.        R S KOWALSKI.                                     00000400
000500 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00000500
000600 DATE-WRITTEN.  05/02/96.                                         00000600
000700 DATE-COMPILED.                                                   00000700
000800 SECURITY.      NON-CONFIDENTIAL.                                 00000800
000900***************************************************************** 00000900
001000*    RESVALD - RESERVATION-VALIDATOR SERVANT ROUTINE FOR THE      00001000
001100*    RESERVATION RATING SYSTEM.  RESRATE CALLS THIS ROUTINE ONCE  00001100
001200*    PER BOOKING REQUEST, AFTER LOCATING THE TARGET PROPERTY,     00001200
001300*    TO APPLY THE FIVE REJECTION RULES IN THE ORDER BELOW.  THE   00001300
001400*    FIRST RULE THAT FAILS WINS -- LATER RULES ARE NOT TESTED.    00001400
001500*        1. PROPERTY NOT FOUND                                    00001500
001600*        2. ARRIVAL IN THE PAST                                   00001600
001700*        3. MINIMUM STAY OF ONE NIGHT                             00001700
001800*        4. DEPARTURE NOT AFTER ARRIVAL                           00001800
001900*        5. OVERLAPS A RESERVATION ALREADY ACCEPTED FOR THIS      00001900
002000*           PROPERTY THIS RUN                                     00002000
002100***************************************************************** 00002100
002200*                                                                 00002200
002300* 05/02/96  JFW  ORIGINAL - REQ 9142, PULLED THE VALIDATION       00002300
002400*                LOGIC OUT OF THE MAIN RATING PROGRAM SO IT COULD 00002400
002500*                BE UNIT TESTED ON ITS OWN.                       00002500
002600* 05/09/96  JFW  ADDED THE OVERLAP CHECK AGAINST VALD-RESV-TAB -- 00002600
002700*                TICKET RS-588.                                   00002700
002800* 11/09/98  JFW  ADDED VALD-DEPARTURE TO THE LINKAGE SO RESRATE   00002800
002900*                DOES NOT HAVE TO RECOMPUTE ARRIVAL PLUS NIGHTS   00002900
003000*                A SECOND TIME AFTER THE CALL -- Y2K CONVERSION   00003000
003100*                PROJECT (TICKET RS-1220).                        00003100
003200* 03/09/99  JFW  ADDED THE ARRIVAL/DEPARTURE TRACE DISPLAY UNDER  00003200
003300*                UPSI-0 -- TICKET RS-1244 (BAD DEPARTURE ON LEAP  00003300
003400*                DAY) TURNED OUT TO BE A ROUNDING PROBLEM IN THIS 00003400
003500*                ROUTINE, NOT IN RESDATE, AND TOOK TOO LONG TO    00003500
003600*                TRACK DOWN WITHOUT ONE.                          00003600
003610* 03/12/01  SMH  CONVERTED WS-TRACE-SWITCH-ON/OFF FROM A GROUP    00003610
003620*                TO STANDALONE 77-LEVELS PER THE SHOP STANDARDS   00003620
003630*                REVIEW (TICKET RS-1309).  ALSO CONFIRMED THE     00003630
003640*                RS-1244 FIX HAS HELD SINCE 03/09/99 -- NO        00003640
003650*                FURTHER LEAP-DAY DEPARTURE COMPLAINTS.           00003650
003700*                                                                 00003700
003800 ENVIRONMENT DIVISION.                                            00003800
003900 CONFIGURATION SECTION.                                           00003900
004000 SOURCE-COMPUTER.  IBM-390.                                       00004000
004100 OBJECT-COMPUTER.  IBM-390.                                       00004100
004200 SPECIAL-NAMES.                                                   00004200
004300     UPSI-0 ON STATUS IS WS-TRACE-SWITCH-ON                       00004300
004400            OFF STATUS IS WS-TRACE-SWITCH-OFF.                    00004400
004500 DATA DIVISION.                                                   00004500
004600 WORKING-STORAGE SECTION.                                         00004600
004700*---------------------------------------------------------------- 00004700
004800*    LINKAGE TO RESDATE, THE DATE-ARITHMETIC SERVANT              00004800
004900*---------------------------------------------------------------- 00004900
005000 COPY DATELINK REPLACING DATE-LINKAGE BY WS-DATE-PARMS.           00005000
005100*---------------------------------------------------------------- 00005100
005200*    OVERLAP-CHECK WORK AREA                                      00005200
005300*---------------------------------------------------------------- 00005300
005400 01  WS-OVERLAP-WORK.                                             00005400
005500     05  WS-OVL-IDX              PIC 9(03) COMP.                  00005500
005600     05  WS-OVL-FOUND-SW         PIC X(01).                       00005600
005700         88  WS-OVL-CONFLICT-FOUND  VALUE 'Y'.                    00005700
005800     05  FILLER                  PIC X(01).                       00005800
005900*---------------------------------------------------------------- 00005900
006000*    RAW-BYTE VIEW OF THE OVERLAP-CHECK SWITCHES, FOR A DUMP      00006000
006100*    UNDER THE UPSI-0 TRACE SWITCH -- SEE TICKET RS-1244.         00006100
006200*---------------------------------------------------------------- 00006200
006300 01  WS-OVERLAP-WORK-BYTES REDEFINES WS-OVERLAP-WORK.             00006300
006400     05  WS-OVL-WORK-RAW         PIC X(05).                       00006400
006500*---------------------------------------------------------------- 00006500
006600*    ARRIVAL/DEPARTURE BROKEN OUT TO CCYY/MM/DD FOR THE TRACE     00006600
006700*    DISPLAY BELOW -- ADDED WHEN TICKET RS-1244 (BAD DEPARTURE ON 00006700
006800*    LEAP DAY) TURNED OUT TO BE IN THIS ROUTINE, NOT IN RESDATE.  00006800
006900*---------------------------------------------------------------- 00006900
007000 01  WS-ARRIVAL-TRACE.                                            00007000
007100     05  WS-ARR-TRACE-N          PIC 9(08).                       00007100
007200     05  FILLER                  PIC X(01).                       00007200
007300 01  WS-ARRIVAL-TRACE-BROKEN REDEFINES WS-ARRIVAL-TRACE.          00007300
007400     05  WS-ARR-TR-CCYY          PIC 9(04).                       00007400
007500     05  WS-ARR-TR-MM            PIC 9(02).                       00007500
007600     05  WS-ARR-TR-DD            PIC 9(02).                       00007600
007700     05  FILLER                  PIC X(01).                       00007700
007800 01  WS-DEPARTURE-TRACE.                                          00007800
007900     05  WS-DEP-TRACE-N          PIC 9(08).                       00007900
008000     05  FILLER                  PIC X(01).                       00008000
008100 01  WS-DEPARTURE-TRACE-BROKEN REDEFINES WS-DEPARTURE-TRACE.      00008100
008200     05  WS-DEP-TR-CCYY          PIC 9(04).                       00008200
008300     05  WS-DEP-TR-MM            PIC 9(02).                       00008300
008400     05  WS-DEP-TR-DD            PIC 9(02).                       00008400
008500     05  FILLER                  PIC X(01).                       00008500
008600*    UPSI-0 TRACE-SWITCH MNEMONICS -- 77-LEVELS, NOT WORTH        00008600
008650*    A GROUP SINCE SPECIAL-NAMES NEVER MOVES THEM TOGETHER.       00008650
008700 77  WS-TRACE-SWITCH-ON      PIC X(01).                           00008700
008800 77  WS-TRACE-SWITCH-OFF     PIC X(01).                           00008800
009000 LINKAGE SECTION.                                                 00009000
009100 COPY VALDLINK.                                                   00009100
009200***************************************************************** 00009200
009300 PROCEDURE DIVISION USING VALD-LINKAGE.                           00009300
009400***************************************************************** 00009400
009500 MAIN-PROGRAM.                                                    00009500
009600     MOVE '00' TO VALD-RETURN-CODE                                00009600
009700     MOVE SPACE TO VALD-STATUS                                    00009700
009800     MOVE ZERO TO VALD-REASON-CODE                                00009800
009900     MOVE ZERO TO VALD-BLOCKER-ID                                 00009900
010000     IF WS-TRACE-SWITCH-ON                                        00010000
010100         DISPLAY 'RESVALD CALLED, REQ-ID = ' VALD-REQ-ID          00010100
010200     END-IF                                                       00010200
010300     IF NOT VALD-PROP-WAS-FOUND                                   00010300
010400         MOVE 'R' TO VALD-STATUS                                  00010400
010500         MOVE 01 TO VALD-REASON-CODE                              00010500
010600         GO TO MAIN-EXIT                                          00010600
010700     END-IF                                                       00010700
010800     PERFORM 100-CALC-DEPARTURE THRU 100-EXIT                     00010800
010900     IF WS-TRACE-SWITCH-ON                                        00010900
011000         MOVE VALD-REQ-ARRIVAL TO WS-ARR-TRACE-N                  00011000
011100         MOVE VALD-DEPARTURE TO WS-DEP-TRACE-N                    00011100
011200         DISPLAY 'RESVALD ARRIVAL  = ' WS-ARR-TR-CCYY '-'         00011200
011300                 WS-ARR-TR-MM '-' WS-ARR-TR-DD                    00011300
011400         DISPLAY 'RESVALD DEPARTURE = ' WS-DEP-TR-CCYY '-'        00011400
011500                 WS-DEP-TR-MM '-' WS-DEP-TR-DD                    00011500
011600     END-IF                                                       00011600
011700     IF VALD-REQ-ARRIVAL < VALD-RUN-DATE                          00011700
011800         MOVE 'R' TO VALD-STATUS                                  00011800
011900         MOVE 02 TO VALD-REASON-CODE                              00011900
012000         GO TO MAIN-EXIT                                          00012000
012100     END-IF                                                       00012100
012200     IF VALD-REQ-NIGHTS = ZERO                                    00012200
012300         MOVE 'R' TO VALD-STATUS                                  00012300
012400         MOVE 03 TO VALD-REASON-CODE                              00012400
012500         GO TO MAIN-EXIT                                          00012500
012600     END-IF                                                       00012600
012700     IF VALD-DEPARTURE < VALD-REQ-ARRIVAL                         00012700
012800         MOVE 'R' TO VALD-STATUS                                  00012800
012900         MOVE 04 TO VALD-REASON-CODE                              00012900
013000         GO TO MAIN-EXIT                                          00013000
013100     END-IF                                                       00013100
013200     PERFORM 200-CHECK-OVERLAP THRU 200-EXIT                      00013200
013300     IF WS-OVL-CONFLICT-FOUND                                     00013300
013400         MOVE 'R' TO VALD-STATUS                                  00013400
013500         MOVE 05 TO VALD-REASON-CODE                              00013500
013600         GO TO MAIN-EXIT                                          00013600
013700     END-IF                                                       00013700
013800     MOVE 'A' TO VALD-STATUS.                                     00013800
013900 MAIN-EXIT.                                                       00013900
014000     GOBACK.                                                      00014000
014100*                                                                 00014100
014200*---------------------------------------------------------------- 00014200
014300*    DEPARTURE = ARRIVAL + NIGHTS, VIA RESDATE ADD-DAYS.          00014300
014400*---------------------------------------------------------------- 00014400
014500 100-CALC-DEPARTURE.                                              00014500
014600     MOVE 'A' TO DATE-FUNCTION-CODE                               00014600
014700     MOVE VALD-REQ-ARRIVAL TO DATE-OPND-1                         00014700
014800     MOVE VALD-REQ-NIGHTS TO DATE-ADD-N                           00014800
014900     CALL 'RESDATE' USING WS-DATE-PARMS                           00014900
015000     MOVE DATE-RESULT TO VALD-DEPARTURE.                          00015000
015100 100-EXIT.                                                        00015100
015200     EXIT.                                                        00015200
015300*                                                                 00015300
015400*---------------------------------------------------------------- 00015400
015500*    OVERLAP CHECK -- A NEW INTERVAL [ARR,DEP) CONFLICTS WITH AN  00015500
015600*    EXISTING [CURARR,CURDEP) UNLESS IT LIES ENTIRELY BEFORE OR   00015600
015700*    ENTIRELY AFTER IT.  THE FIRST CONFLICTING ENTRY IN STORAGE   00015700
015800*    ORDER IS REPORTED AS THE BLOCKER.                            00015800
015900*---------------------------------------------------------------- 00015900
016000 200-CHECK-OVERLAP.                                               00016000
016100     MOVE 'N' TO WS-OVL-FOUND-SW                                  00016100
016200     IF VALD-RESV-COUNT = ZERO                                    00016200
016300         GO TO 200-EXIT                                           00016300
016400     END-IF                                                       00016400
016500     PERFORM 210-OVERLAP-TEST THRU 210-EXIT                       00016500
016600             VARYING WS-OVL-IDX FROM 1 BY 1                       00016600
016700             UNTIL WS-OVL-IDX > VALD-RESV-COUNT                   00016700
016800                OR WS-OVL-CONFLICT-FOUND.                         00016800
016900 200-EXIT.                                                        00016900
017000     EXIT.                                                        00017000
017100*                                                                 00017100
017200 210-OVERLAP-TEST.                                                00017200
017300     IF VALD-DEPARTURE <= VALD-TAB-ARRIVAL (WS-OVL-IDX)           00017300
017400         GO TO 210-EXIT                                           00017400
017500     END-IF                                                       00017500
017600     IF VALD-REQ-ARRIVAL >= VALD-TAB-DEPARTURE (WS-OVL-IDX)       00017600
017700         GO TO 210-EXIT                                           00017700
017800     END-IF                                                       00017800
017900     MOVE 'Y' TO WS-OVL-FOUND-SW                                  00017900
018000     MOVE VALD-TAB-ID (WS-OVL-IDX) TO VALD-BLOCKER-ID.            00018000
018100 210-EXIT.                                                        00018100
018200     EXIT.                                                        00018200
