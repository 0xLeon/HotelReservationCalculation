000100IDENTIFICATION DIVISION.                                          00000100
000200***************************************************************** 00000200
000300 PROGRAM-ID.    RESDATE.                                          00000300
000400 AUTHOR.        R S KOWALSKI.                                     00000400
000500 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00000500
000600 DATE-WRITTEN.  02/15/88.                                         00000600
000700 DATE-COMPILED.                                                   00000700
000800 SECURITY.      NON-CONFIDENTIAL.                                 00000800
000900***************************************************************** 00000900
001000*    RESDATE - CALENDAR-DATE ARITHMETIC SERVANT ROUTINE FOR THE   00001000
001100*    RESERVATION RATING SYSTEM.  ONE COPY BOOK OF LINKAGE         00001100
001200*    (DATELINK) SERVES THREE FUNCTIONS SELECTED BY                00001200
001300*    DATE-FUNCTION-CODE:                                          00001300
001400*        C  COMPARE TWO DATES                                     00001400
001500*        D  DAYS BETWEEN TWO DATES (DELTA)                        00001500
001600*        A  ADD N DAYS TO A DATE                                  00001600
001700*    DATES ARE CONVERTED TO AN ASTRONOMICAL JULIAN DAY NUMBER     00001700
001800*    (JDN) AND BACK SO MONTH LENGTHS AND LEAP YEARS (INCLUDING    00001800
001900*    THE CENTURY RULE) ARE HANDLED WITHOUT A 12-MONTH TABLE.      00001900
002000***************************************************************** 00002000
002100*                                                                 00002100
002200* 02/15/88  RSK  ORIGINAL - ADD-DAYS ONLY, NEEDED SO RESRATE      00002200
002300*                CAN COMPUTE DEPARTURE = ARRIVAL + NIGHTS.        00002300
002400* 07/05/88  RSK  ADDED COMPARE AND DELTA FUNCTIONS FOR THE        00002400
002500*                PAST-ARRIVAL AND EARLY-BIRD-DISCOUNT CHECKS,     00002500
002600*                REQ 9142.                                        00002600
002700* 11/09/98  JFW  Y2K CONVERSION - REPLACED THE OLD 2-DIGIT-YEAR   00002700
002800*                LEAP TABLE WITH THE JULIAN-DAY-NUMBER METHOD     00002800
002900*                BELOW SO CENTURY YEARS ARE HANDLED CORRECTLY     00002900
003000*                PAST 1999 (TICKET RS-1221).                      00003000
003100* 03/02/99  JFW  ADDED UPSI-0 TRACE SWITCH FOR PRODUCTION         00003100
003200*                DIAGNOSIS OF TICKET RS-1244 (BAD DEPARTURE ON    00003200
003300*                LEAP DAY).                                       00003300
003400* 09/26/00  SMH  CONFIRMED ON TICKET RS-1244 THAT THE JDN METHOD  00003400
003500*                IN THIS ROUTINE WAS NEVER AT FAULT -- THE BAD    00003500
003600*                DEPARTURE TRACED BACK TO RESVALD (SEE ITS LOG).  00003600
003700*                NO CODE CHANGE HERE, LOGGED FOR THE RECORD.      00003700
003800*                                                                 00003800
003900 ENVIRONMENT DIVISION.                                            00003900
004000 CONFIGURATION SECTION.                                           00004000
004100 SOURCE-COMPUTER.  IBM-390.                                       00004100
004200 OBJECT-COMPUTER.  IBM-390.                                       00004200
004300 SPECIAL-NAMES.                                                   00004300
004400     UPSI-0 ON STATUS IS WS-TRACE-SWITCH-ON                       00004400
004500            OFF STATUS IS WS-TRACE-SWITCH-OFF.                    00004500
004600 DATA DIVISION.                                                   00004600
004700 WORKING-STORAGE SECTION.                                         00004700
004800*---------------------------------------------------------------- 00004800
004900*    DATE-TO-JDN WORK AREA FOR OPERAND 1                          00004900
005000*---------------------------------------------------------------- 00005000
005100 01  WS-DATE-1.                                                   00005100
005200     05  WS-DATE-1-N             PIC 9(08).                       00005200
005300     05  FILLER                  PIC X(01).                       00005300
005400 01  WS-DATE-1-BROKEN REDEFINES WS-DATE-1.                        00005400
005500     05  WS-D1-CCYY              PIC 9(04).                       00005500
005600     05  WS-D1-MM                PIC 9(02).                       00005600
005700     05  WS-D1-DD                PIC 9(02).                       00005700
005800     05  FILLER                  PIC X(01).                       00005800
005900*---------------------------------------------------------------- 00005900
006000*    DATE-TO-JDN WORK AREA FOR OPERAND 2 (DELTA ONLY)             00006000
006100*---------------------------------------------------------------- 00006100
006200 01  WS-DATE-2.                                                   00006200
006300     05  WS-DATE-2-N             PIC 9(08).                       00006300
006400     05  FILLER                  PIC X(01).                       00006400
006500 01  WS-DATE-2-BROKEN REDEFINES WS-DATE-2.                        00006500
006600     05  WS-D2-CCYY              PIC 9(04).                       00006600
006700     05  WS-D2-MM                PIC 9(02).                       00006700
006800     05  WS-D2-DD                PIC 9(02).                       00006800
006900     05  FILLER                  PIC X(01).                       00006900
007000*---------------------------------------------------------------- 00007000
007100*    JDN-TO-DATE WORK AREA FOR THE ADD-DAYS RESULT                00007100
007200*---------------------------------------------------------------- 00007200
007300 01  WS-DATE-R.                                                   00007300
007400     05  WS-DATE-R-N              PIC 9(08).                      00007400
007500     05  FILLER                   PIC X(01).                      00007500
007600 01  WS-DATE-R-BROKEN REDEFINES WS-DATE-R.                        00007600
007700     05  WS-DR-CCYY               PIC 9(04).                      00007700
007800     05  WS-DR-MM                 PIC 9(02).                      00007800
007900     05  WS-DR-DD                 PIC 9(02).                      00007900
008000     05  FILLER                   PIC X(01).                      00008000
008100*---------------------------------------------------------------- 00008100
008200*    DATE-TO-JDN INTERMEDIATE FIELDS (FLIEGEL/VAN FLANDERN)       00008200
008300*---------------------------------------------------------------- 00008300
008400 01  WS-JDN-WORK.                                                 00008400
008500     05  WS-JDN-A                 PIC S9(9) COMP.                 00008500
008600     05  WS-JDN-Y                 PIC S9(9) COMP.                 00008600
008700     05  WS-JDN-M                 PIC S9(9) COMP.                 00008700
008800     05  WS-JDN-RESULT            PIC S9(9) COMP.                 00008800
008900     05  WS-JDN-1                 PIC S9(9) COMP.                 00008900
009000     05  WS-JDN-2                 PIC S9(9) COMP.                 00009000
009100     05  FILLER                   PIC X(01).                      00009100
009200*---------------------------------------------------------------- 00009200
009300*    JDN-TO-DATE INTERMEDIATE FIELDS                              00009300
009400*---------------------------------------------------------------- 00009400
009500 01  WS-INV-WORK.                                                 00009500
009600     05  WS-INV-J                 PIC S9(9) COMP.                 00009600
009700     05  WS-INV-G                 PIC S9(9) COMP.                 00009700
009800     05  WS-INV-DG                PIC S9(9) COMP.                 00009800
009900     05  WS-INV-C                 PIC S9(9) COMP.                 00009900
010000     05  WS-INV-DC                PIC S9(9) COMP.                 00010000
010100     05  WS-INV-B                 PIC S9(9) COMP.                 00010100
010200     05  WS-INV-DB                PIC S9(9) COMP.                 00010200
010300     05  WS-INV-A                 PIC S9(9) COMP.                 00010300
010400     05  WS-INV-DA                PIC S9(9) COMP.                 00010400
010500     05  WS-INV-Y                 PIC S9(9) COMP.                 00010500
010600     05  WS-INV-M                 PIC S9(9) COMP.                 00010600
010700     05  WS-INV-D                 PIC S9(9) COMP.                 00010700
010800     05  WS-INV-MM-SRC             PIC S9(9) COMP.                00010800
010900     05  WS-INV-MM-QUOT            PIC S9(9) COMP.                00010900
011000     05  WS-INV-MM-REM             PIC S9(9) COMP.                00011000
011100     05  FILLER                    PIC X(01).                     00011100
011200 01  WS-TRACE-SWITCHES.                                           00011200
011300     05  WS-TRACE-SWITCH-ON        PIC X(01).                     00011300
011400     05  WS-TRACE-SWITCH-OFF       PIC X(01).                     00011400
011500     05  FILLER                    PIC X(01).                     00011500
011600 LINKAGE SECTION.                                                 00011600
011700 COPY DATELINK.                                                   00011700
011800***************************************************************** 00011800
011900 PROCEDURE DIVISION USING DATE-LINKAGE.                           00011900
012000***************************************************************** 00012000
012100 MAIN-PROGRAM.                                                    00012100
012200     MOVE '00' TO DATE-RETURN-CODE                                00012200
012300     IF WS-TRACE-SWITCH-ON                                        00012300
012400         DISPLAY 'RESDATE CALLED, FUNCTION = ' DATE-FUNCTION-CODE 00012400
012500     END-IF                                                       00012500
012600     EVALUATE DATE-FUNCTION-CODE                                  00012600
012700         WHEN 'C'                                                 00012700
012800             PERFORM 100-COMPARE-DATES THRU 100-EXIT              00012800
012900         WHEN 'D'                                                 00012900
013000             PERFORM 200-CALC-DELTA THRU 200-EXIT                 00013000
013100         WHEN 'A'                                                 00013100
013200             PERFORM 300-ADD-DAYS THRU 300-EXIT                   00013200
013300         WHEN OTHER                                               00013300
013400             MOVE 16 TO DATE-RETURN-CODE-N                        00013400
013500     END-EVALUATE.                                                00013500
013600 MAIN-EXIT.                                                       00013600
013700     GOBACK.                                                      00013700
013800*                                                                 00013800
013900 100-COMPARE-DATES.                                               00013900
014000     IF DATE-OPND-1 < DATE-OPND-2                                 00014000
014100         MOVE 'L' TO DATE-COMPARE-RESULT                          00014100
014200     ELSE                                                         00014200
014300         IF DATE-OPND-1 > DATE-OPND-2                             00014300
014400             MOVE 'G' TO DATE-COMPARE-RESULT                      00014400
014500         ELSE                                                     00014500
014600             MOVE 'E' TO DATE-COMPARE-RESULT                      00014600
014700         END-IF                                                   00014700
014800     END-IF.                                                      00014800
014900 100-EXIT.                                                        00014900
015000     EXIT.                                                        00015000
015100*                                                                 00015100
015200 200-CALC-DELTA.                                                  00015200
015300     MOVE DATE-OPND-1 TO WS-DATE-1-N.                             00015300
015400     PERFORM 400-DATE-TO-JDN THRU 400-EXIT.                       00015400
015500     MOVE WS-JDN-RESULT TO WS-JDN-1.                              00015500
015600     MOVE DATE-OPND-2 TO WS-DATE-1-N.                             00015600
015700     PERFORM 400-DATE-TO-JDN THRU 400-EXIT.                       00015700
015800     MOVE WS-JDN-RESULT TO WS-JDN-2.                              00015800
015900     COMPUTE DATE-DELTA-DAYS = WS-JDN-2 - WS-JDN-1.               00015900
016000 200-EXIT.                                                        00016000
016100     EXIT.                                                        00016100
016200*                                                                 00016200
016300 300-ADD-DAYS.                                                    00016300
016400     MOVE DATE-OPND-1 TO WS-DATE-1-N.                             00016400
016500     PERFORM 400-DATE-TO-JDN THRU 400-EXIT.                       00016500
016600     COMPUTE WS-JDN-RESULT = WS-JDN-RESULT + DATE-ADD-N.          00016600
016700     PERFORM 500-JDN-TO-DATE THRU 500-EXIT.                       00016700
016800     MOVE WS-DATE-R-N TO DATE-RESULT.                             00016800
016900 300-EXIT.                                                        00016900
017000     EXIT.                                                        00017000
017100*                                                                 00017100
017200*---------------------------------------------------------------- 00017200
017300*    CONVERTS WS-DATE-1-BROKEN (CCYY/MM/DD) TO A JULIAN DAY       00017300
017400*    NUMBER IN WS-JDN-RESULT.  FLIEGEL AND VAN FLANDERN, 1968.    00017400
017500*---------------------------------------------------------------- 00017500
017600 400-DATE-TO-JDN.                                                 00017600
017700     COMPUTE WS-JDN-A = (14 - WS-D1-MM) / 12.                     00017700
017800     COMPUTE WS-JDN-Y = WS-D1-CCYY + 4800 - WS-JDN-A.             00017800
017900     COMPUTE WS-JDN-M = WS-D1-MM + (12 * WS-JDN-A) - 3.           00017900
018000     COMPUTE WS-JDN-RESULT =                                      00018000
018100             WS-D1-DD                                             00018100
018200             + (((153 * WS-JDN-M) + 2) / 5)                       00018200
018300             + (365 * WS-JDN-Y)                                   00018300
018400             + (WS-JDN-Y / 4)                                     00018400
018500             - (WS-JDN-Y / 100)                                   00018500
018600             + (WS-JDN-Y / 400)                                   00018600
018700             - 32045.                                             00018700
018800 400-EXIT.                                                        00018800
018900     EXIT.                                                        00018900
019000*                                                                 00019000
019100*---------------------------------------------------------------- 00019100
019200*    CONVERTS THE JULIAN DAY NUMBER IN WS-JDN-RESULT BACK TO      00019200
019300*    CCYY/MM/DD IN WS-DATE-R-BROKEN.  INVERSE OF 400-DATE-TO-JDN. 00019300
019400*---------------------------------------------------------------- 00019400
019500 500-JDN-TO-DATE.                                                 00019500
019600     COMPUTE WS-INV-J = WS-JDN-RESULT + 32044.                    00019600
019700     COMPUTE WS-INV-G = WS-INV-J / 146097.                        00019700
019800     COMPUTE WS-INV-DG = WS-INV-J - (WS-INV-G * 146097).          00019800
019900     COMPUTE WS-INV-C = (((WS-INV-DG / 36524) + 1) * 3) / 4.      00019900
020000     COMPUTE WS-INV-DC = WS-INV-DG - (WS-INV-C * 36524).          00020000
020100     COMPUTE WS-INV-B = WS-INV-DC / 1461.                         00020100
020200     COMPUTE WS-INV-DB = WS-INV-DC - (WS-INV-B * 1461).           00020200
020300     COMPUTE WS-INV-A = (((WS-INV-DB / 365) + 1) * 3) / 4.        00020300
020400     COMPUTE WS-INV-DA = WS-INV-DB - (WS-INV-A * 365).            00020400
020500     COMPUTE WS-INV-Y = (WS-INV-G * 400) + (WS-INV-C * 100)       00020500
020600             + (WS-INV-B * 4) + WS-INV-A.                         00020600
020700     COMPUTE WS-INV-M = (((WS-INV-DA * 5) + 308) / 153) - 2.      00020700
020800     COMPUTE WS-INV-D = WS-INV-DA                                 00020800
020900             - (((WS-INV-M + 4) * 153) / 5) + 122.                00020900
021000     COMPUTE WS-INV-MM-SRC = WS-INV-M + 2.                        00021000
021100     DIVIDE WS-INV-MM-SRC BY 12                                   00021100
021200             GIVING WS-INV-MM-QUOT                                00021200
021300             REMAINDER WS-INV-MM-REM.                             00021300
021400     COMPUTE WS-DR-CCYY = WS-INV-Y - 4800 + WS-INV-MM-QUOT.       00021400
021500     COMPUTE WS-DR-MM = WS-INV-MM-REM + 1.                        00021500
021600     COMPUTE WS-DR-DD = WS-INV-D.                                 00021600
021700 500-EXIT.                                                        00021700
021800     EXIT.                                                        00021800
